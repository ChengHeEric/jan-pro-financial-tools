000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CBLPRFAN.
000120 AUTHOR.        D R MCCARRON.
000130 INSTALLATION.  LINDQUIST FRANCHISE SYSTEMS.
000140 DATE-WRITTEN.  09/02/1988.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180***************************************************************
000190* JAN-PRO PROFIT ANALYZER                                      *
000200* READS ACCOUNT ('A') HEADER RECORDS EACH FOLLOWED BY ZERO OR  *
000210* MORE EMPLOYEE ('E') DETAIL RECORDS.  CONTROL BREAK FIRES ON  *
000220* THE NEXT 'A' RECORD OR ON END OF FILE.  PRINTS AN ACCOUNT    *
000230* SUMMARY BLOCK, EMPLOYEE DETAIL LINES, AND GRAND TOTALS.      *
000240***************************************************************
000250*
000260*---------------------------------------------------------------
000270* CHANGE LOG
000280*---------------------------------------------------------------
000290* 09/02/88 DRM  ORIGINAL PROGRAM PER FRANCHISE OPS REQUEST 129.
000300* 03/14/89 DRM  ADDED EMPLOYEE DETAIL LINES UNDER EACH ACCOUNT.
000310* 06/28/90 JQT  LABOR-PCT ALERT MESSAGE ADDED (PR90-057).
000320* 01/11/91 JQT  MARGIN CLASSIFICATION SPLIT INTO MODE S / MODE E.
000330* 10/05/92 JQT  UPGRADE-FEE SHOWN FOR INFORMATION, NOT IN COST.
000340* 07/19/93 PMH  COMMISSION-AMT COLUMN ADDED, ALWAYS ZERO TODAY.
000350* 02/02/95 PMH  GRAND TOTAL LINE NOW SHOWS ACCOUNT COUNT.
000360* 12/08/96 PMH  NET-PROFIT MAY BE NEGATIVE - REPICTURED SIGNED.
000370* 03/03/98 RLK  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS FOUND.
000380* 10/19/99 RLK  Y2K CERTIFICATION SIGNOFF - NO CHANGES REQUIRED.
000390* 08/30/00 RLK  EMPLOYEE RECORD PADDED TO 47 BYTES ON THE FILE.
000400* 05/25/01 RLK  ADDED UPSI-0 DEBUG SWITCH FOR OPS DIAGNOSTICS.
000410* 11/12/02 CAB  RESERVED 18 BYTES ON EMPLOYEE REC FOR PER-DIEM.
000415* 06/09/03 CAB  ADDED CONDITION-NAMES IS-EMPLOYEE-REC/PRFAN-OK/
000416*               PRFRPT-OK/NO-MORE-RECS/ACCOUNT-STARTED PER SHOP
000417*               STANDARDS REVIEW - NO MORE LITERAL COMPARES.
000420*---------------------------------------------------------------
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS UPPER-ALPHA IS "A" THRU "Z"
000490     SWITCH-0 IS UPSI-0 ON STATUS IS DBG-SW-ON
000500                        OFF STATUS IS DBG-SW-OFF.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PRFAN-FILE ASSIGN TO PRFANIN
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-PRFAN-STATUS.
000570*
000580     SELECT PRFRPT-FILE ASSIGN TO PRFRPT
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-PRFRPT-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640*
000650 FD  PRFAN-FILE
000660     LABEL RECORD IS STANDARD
000670     RECORD CONTAINS 47 CHARACTERS
000680     DATA RECORD IS PRF-ACCOUNT-REC.
000690*
000700*    'A' - ACCOUNT HEADER SHAPE OF THE PHYSICAL 47-BYTE RECORD.
000710 01  PRF-ACCOUNT-REC.
000720     05  PRF-REC-TYPE          PIC X(1).
000730     05  PRF-ACCOUNT-ID        PIC X(8).
000740     05  PRF-MONTHLY-BILLING   PIC 9(7)V99.
000750     05  PRF-SUPPLY-COST       PIC 9(7)V99.
000760     05  PRF-OTHER-COST        PIC 9(7)V99.
000770     05  PRF-UPGRADE-FEE       PIC 9(7)V99.
000780     05  PRF-CLEANING-MODE     PIC X(1).
000790     05  FILLER                PIC X(1).
000800*
000810*    'E' - EMPLOYEE DETAIL SHAPE OF THE SAME 47-BYTE RECORD.
000820*    THE FILE CARRIES THE 29-BYTE EMPLOYEE LAYOUT PADDED WITH
000830*    SPACES OUT TO THE ACCOUNT RECORD'S 47-BYTE WIDTH.
000840 01  PRF-EMPLOYEE-REC REDEFINES PRF-ACCOUNT-REC.
000850     05  PRF-EMP-REC-TYPE      PIC X(1).
000855         88  IS-EMPLOYEE-REC       VALUE "E".
000860     05  PRF-EMP-SEQ           PIC 9(3).
000870     05  PRF-EMP-HOURLY-WAGE   PIC 9(3)V99.
000880     05  PRF-EMP-HRS-NIGHT     PIC 9(2)V99.
000890     05  PRF-EMP-NIGHTS-WEEK   PIC 9(2).
000900     05  PRF-EMP-WEEKS-MONTH   PIC 9(2)V99.
000910*        RESERVED FOR A PER-DIEM ALLOWANCE FIELD, NOT YET
000920*        REQUESTED BY OPS.  (CAB, 11/12/02)
000930     05  PRF-EMP-RESERVED-1    PIC X(8).
000940     05  PRF-EMP-RESERVED-2    PIC X(20).
000950*
000960 FD  PRFRPT-FILE
000970     LABEL RECORD IS OMITTED
000980     RECORD CONTAINS 132 CHARACTERS
000990     DATA RECORD IS PRFRPT-LINE.
001000*
001010 01  PRFRPT-LINE               PIC X(132).
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050 01  WORK-AREA.
001060     05  WS-PRFAN-STATUS       PIC XX      VALUE SPACES.
001065         88  PRFAN-OK              VALUE "00".
001070     05  WS-PRFRPT-STATUS      PIC XX      VALUE SPACES.
001075         88  PRFRPT-OK             VALUE "00".
001080     05  MORE-RECS             PIC XXX     VALUE "YES".
001085         88  NO-MORE-RECS          VALUE "NO".
001090     05  C-PCTR                PIC 99      VALUE ZERO COMP.
001100     05  C-LINE-CTR            PIC 99      VALUE ZERO COMP.
001110*
001120 77  WS-ACCOUNT-STARTED        PIC XXX     VALUE "NO".
001125     88  ACCOUNT-STARTED           VALUE "YES".
001130 77  WS-ROYALTY-RATE           PIC V999    VALUE .100.
001140 77  WS-MGMT-RATE              PIC V999    VALUE .050.
001150 77  WS-INSUR-RATE             PIC V9999   VALUE .0550.
001160 77  WS-COMMISSION-RATE        PIC V999    VALUE ZERO.
001170 77  GT-ACCOUNT-CTR            PIC 9(5)    VALUE ZERO COMP.
001180*
001190*    HOLD FIELDS - THE ACCOUNT HEADER STAYS HERE FOR THE WHOLE
001200*    LIFE OF THE ACCOUNT'S EMPLOYEE GROUP SINCE THE FD BUFFER
001210*    IS OVERWRITTEN ON EVERY READ.
001220 01  HOLD-ACCOUNT.
001230     05  H-ACCOUNT-ID          PIC X(8).
001240     05  H-MONTHLY-BILLING     PIC 9(7)V99.
001250     05  H-SUPPLY-COST         PIC 9(7)V99.
001260     05  H-OTHER-COST          PIC 9(7)V99.
001270     05  H-UPGRADE-FEE         PIC 9(7)V99.
001280     05  H-CLEANING-MODE       PIC X(1).
001290*
001300*    AMOUNTS COMPUTED FOR THE ACCOUNT CURRENTLY BEING BROKEN.
001310 01  WS-CALC-AMOUNTS.
001320     05  WC-LABOR-COST         PIC S9(9)V99 VALUE ZERO.
001330     05  WC-ROYALTY-AMT        PIC S9(9)V99 VALUE ZERO.
001340     05  WC-MGMT-AMT           PIC S9(9)V99 VALUE ZERO.
001350     05  WC-INSUR-AMT          PIC S9(9)V99 VALUE ZERO.
001360     05  WC-COMMISSION-AMT     PIC S9(9)V99 VALUE ZERO.
001370     05  WC-TOTAL-COST         PIC S9(9)V99 VALUE ZERO.
001380     05  WC-NET-PROFIT         PIC S9(9)V99 VALUE ZERO.
001390*
001400*    SAME SEVEN BYTES, VIEWED AS A ONE-DIMENSION TABLE SO THEY
001410*    CAN ALL BE RESET TO ZERO WITH A SINGLE VARYING LOOP AT
001420*    THE START OF EACH NEW ACCOUNT.
001430 01  WS-CALC-AMOUNTS-TBL REDEFINES WS-CALC-AMOUNTS.
001440     05  WC-AMOUNT-ENTRY OCCURS 7 TIMES
001450                               PIC S9(9)V99.
001460*
001470 01  WS-SUB                    PIC 9        VALUE ZERO COMP.
001480 01  WS-MARGIN-PCT             PIC S9(3)V99 VALUE ZERO.
001490 01  WS-LABOR-PCT              PIC S9(3)V99 VALUE ZERO.
001500 01  WS-EMP-MONTHLY-COST       PIC S9(7)V99 VALUE ZERO.
001510*
001520 01  WS-LABOR-ALERT-MSG        PIC X(38)    VALUE SPACES.
001530 01  WS-MARGIN-CLASS-MSG       PIC X(41)    VALUE SPACES.
001540*
001550*    RUN DATE, BROKEN OUT FOR THE PAGE HEADING.
001560 01  WS-TODAY-N                PIC 9(8)    VALUE ZERO.
001570 01  WS-TODAY-YMD REDEFINES WS-TODAY-N.
001580     05  WS-TODAY-YY           PIC 9(4).
001590     05  WS-TODAY-MM           PIC 99.
001600     05  WS-TODAY-DD           PIC 99.
001610*
001620 01  COMPANY-TITLE.
001630     05  FILLER                PIC X(6)  VALUE "DATE:".
001640     05  O-MONTH               PIC 99.
001650     05  FILLER                PIC X     VALUE "/".
001660     05  O-DAY                 PIC 99.
001670     05  FILLER                PIC X     VALUE "/".
001680     05  O-YEAR                PIC 9(4).
001690     05  FILLER                PIC X(30) VALUE SPACES.
001700     05  FILLER                PIC X(30)
001710                           VALUE "JAN-PRO PROFIT ANALYZER".
001720     05  FILLER                PIC X(48) VALUE SPACES.
001730     05  FILLER                PIC X(6)  VALUE "PAGE:".
001740     05  O-PCTR                PIC Z9.
001750*
001760 01  ACCOUNT-LINE-1.
001770     05  FILLER                PIC X(4)   VALUE SPACES.
001780     05  FILLER                PIC X(9)   VALUE "ACCOUNT: ".
001790     05  O-ACCOUNT-ID          PIC X(8).
001800     05  FILLER                PIC X(4)   VALUE SPACES.
001810     05  FILLER                PIC X(6)   VALUE "MODE: ".
001820     05  O-CLEANING-MODE       PIC X(1).
001830     05  FILLER                PIC X(4)   VALUE SPACES.
001840     05  FILLER                PIC X(16)  VALUE "MONTHLY BILLING".
001850     05  FILLER                PIC X(2)   VALUE SPACES.
001860     05  O-MONTHLY-BILLING     PIC $ZZZ,ZZ9.99.
001870     05  FILLER                PIC X(67)  VALUE SPACES.
001880*
001890 01  ACCOUNT-LINE-2.
001900     05  FILLER                PIC X(6)   VALUE SPACES.
001910     05  FILLER                PIC X(13)  VALUE "SUPPLY COST: ".
001920     05  O-SUPPLY-COST         PIC $ZZ,ZZ9.99.
001930     05  FILLER                PIC X(3)   VALUE SPACES.
001940     05  FILLER                PIC X(12)  VALUE "OTHER COST: ".
001950     05  O-OTHER-COST          PIC $ZZ,ZZ9.99.
001960     05  FILLER                PIC X(3)   VALUE SPACES.
001970     05  FILLER                PIC X(23)
001980                           VALUE "UPGRADE FEE (INFO ONLY:".
001990     05  O-UPGRADE-FEE         PIC $ZZ,ZZ9.99.
002000     05  FILLER                PIC X(42)  VALUE SPACES.
002010*
002020 01  ACCOUNT-LINE-3.
002030     05  FILLER                PIC X(6)   VALUE SPACES.
002040     05  FILLER                PIC X(9)   VALUE "ROYALTY: ".
002050     05  O-ROYALTY-AMT         PIC $ZZ,ZZ9.99.
002060     05  FILLER                PIC X(3)   VALUE SPACES.
002070     05  FILLER                PIC X(10)  VALUE "MGMT FEE: ".
002080     05  O-MGMT-AMT            PIC $ZZ,ZZ9.99.
002090     05  FILLER                PIC X(3)   VALUE SPACES.
002100     05  FILLER                PIC X(10)  VALUE "INSURANCE:".
002110     05  O-INSUR-AMT           PIC $ZZ,ZZ9.99.
002120     05  FILLER                PIC X(3)   VALUE SPACES.
002130     05  FILLER                PIC X(11)  VALUE "COMMISSION:".
002140     05  O-COMMISSION-AMT      PIC $ZZ,ZZ9.99.
002150     05  FILLER                PIC X(37)  VALUE SPACES.
002160*
002170 01  ACCOUNT-LINE-4.
002180     05  FILLER                PIC X(6)   VALUE SPACES.
002190     05  FILLER                PIC X(12)  VALUE "LABOR COST: ".
002200     05  O-LABOR-COST          PIC $ZZ,ZZ9.99.
002210     05  FILLER                PIC X(3)   VALUE SPACES.
002220     05  FILLER                PIC X(11)  VALUE "LABOR PCT: ".
002230     05  O-LABOR-PCT           PIC ZZ9.9.
002240     05  FILLER                PIC X(1)   VALUE "%".
002250     05  FILLER                PIC X(2)   VALUE SPACES.
002260     05  O-LABOR-ALERT         PIC X(38).
002270     05  FILLER                PIC X(44) VALUE SPACES.
002280*
002290 01  ACCOUNT-LINE-5.
002300     05  FILLER                PIC X(6)   VALUE SPACES.
002310     05  FILLER                PIC X(12)  VALUE "TOTAL COST: ".
002320     05  O-TOTAL-COST          PIC $ZZ,ZZ9.99-.
002330     05  FILLER                PIC X(3)   VALUE SPACES.
002340     05  FILLER                PIC X(12)  VALUE "NET PROFIT: ".
002350     05  O-NET-PROFIT          PIC $ZZ,ZZ9.99-.
002360     05  FILLER                PIC X(3)   VALUE SPACES.
002370     05  FILLER                PIC X(12)  VALUE "MARGIN PCT: ".
002380     05  O-MARGIN-PCT          PIC ZZ9.9-.
002390     05  FILLER                PIC X(1)   VALUE "%".
002400     05  FILLER                PIC X(55) VALUE SPACES.
002410*
002420 01  ACCOUNT-LINE-6.
002430     05  FILLER                PIC X(6)   VALUE SPACES.
002440     05  O-MARGIN-CLASS        PIC X(41).
002450     05  FILLER                PIC X(85) VALUE SPACES.
002460*
002470 01  EMPLOYEE-HEADING.
002480     05  FILLER                PIC X(10)  VALUE SPACES.
002490     05  FILLER                PIC X(3)   VALUE "SEQ".
002500     05  FILLER                PIC X(5)   VALUE SPACES.
002510     05  FILLER                PIC X(4)   VALUE "WAGE".
002520     05  FILLER                PIC X(5)   VALUE SPACES.
002530     05  FILLER                PIC X(10)  VALUE "HRS/NIGHT".
002540     05  FILLER                PIC X(3)   VALUE SPACES.
002550     05  FILLER                PIC X(11)  VALUE "NIGHTS/WEEK".
002560     05  FILLER                PIC X(3)   VALUE SPACES.
002570     05  FILLER                PIC X(11)  VALUE "WEEKS/MONTH".
002580     05  FILLER                PIC X(3)   VALUE SPACES.
002590     05  FILLER                PIC X(12)  VALUE "MONTHLY COST".
002600     05  FILLER                PIC X(52)  VALUE SPACES.
002610*
002620 01  EMPLOYEE-LINE.
002630     05  FILLER                PIC X(10)  VALUE SPACES.
002640     05  O-EMP-SEQ             PIC ZZ9.
002650     05  FILLER                PIC X(5)   VALUE SPACES.
002660     05  O-EMP-WAGE            PIC $ZZ9.99.
002670     05  FILLER                PIC X(4)   VALUE SPACES.
002680     05  O-EMP-HRS-NIGHT       PIC Z9.99.
002690     05  FILLER                PIC X(6)   VALUE SPACES.
002700     05  O-EMP-NIGHTS-WEEK     PIC Z9.
002710     05  FILLER                PIC X(9)   VALUE SPACES.
002720     05  O-EMP-WEEKS-MONTH     PIC Z9.99.
002730     05  FILLER                PIC X(6)   VALUE SPACES.
002740     05  O-EMP-MONTHLY-COST    PIC $ZZ,ZZ9.99.
002750     05  FILLER                PIC X(60)  VALUE SPACES.
002760*
002770 01  GRAND-TOTAL-LINE.
002780     05  FILLER                PIC X(4)   VALUE SPACES.
002790     05  FILLER  PIC X(21) VALUE "ACCOUNTS PROCESSED: ".
002800     05  O-GT-ACCOUNT-CTR      PIC ZZ,ZZ9.
002810     05  FILLER                PIC X(3)   VALUE SPACES.
002820     05  FILLER                PIC X(15)  VALUE "TOTAL BILLING: ".
002830     05  O-GT-BILLING          PIC $ZZ,ZZZ,ZZ9.99.
002840     05  FILLER                PIC X(3)   VALUE SPACES.
002850     05  FILLER                PIC X(12)  VALUE "TOTAL COST: ".
002860     05  O-GT-COST             PIC $ZZ,ZZZ,ZZ9.99-.
002870     05  FILLER                PIC X(3)   VALUE SPACES.
002880     05  FILLER  PIC X(18) VALUE "TOTAL NET PROFIT: ".
002890     05  O-GT-NET-PROFIT       PIC $ZZ,ZZZ,ZZ9.99-.
002900     05  FILLER                PIC X(3)   VALUE SPACES.
002910*
002920 01  GRAND-TOTAL-ACCUM.
002930     05  GT-BILLING            PIC S9(9)V99 VALUE ZERO.
002940     05  GT-COST               PIC S9(9)V99 VALUE ZERO.
002950     05  GT-NET-PROFIT         PIC S9(9)V99 VALUE ZERO.
002960*
002970 01  BLANK-LINE.
002980     05  FILLER                PIC X(132) VALUE SPACES.
002990*
003000 PROCEDURE DIVISION.
003010*
003020 0000-CBLPRFAN.
003030     PERFORM 1000-INIT       THRU 1000-EXIT.
003040     PERFORM 2000-MAINLINE   THRU 2000-EXIT
003050         UNTIL NO-MORE-RECS.
003060     PERFORM 3000-CLOSING    THRU 3000-EXIT.
003070     STOP RUN.
003080*
003090 1000-INIT.
003100     ACCEPT WS-TODAY-N FROM DATE YYYYMMDD.
003110     MOVE WS-TODAY-MM TO O-MONTH.
003120     MOVE WS-TODAY-DD TO O-DAY.
003130     MOVE WS-TODAY-YY TO O-YEAR.
003140*
003150     OPEN INPUT PRFAN-FILE.
003160     IF NOT PRFAN-OK
003170         DISPLAY "CBLPRFAN - OPEN FAILED ON PRFANIN - STATUS "
003180                 WS-PRFAN-STATUS
003190         STOP RUN
003200     END-IF.
003210*
003220     OPEN OUTPUT PRFRPT-FILE.
003230     IF NOT PRFRPT-OK
003240         DISPLAY "CBLPRFAN - OPEN FAILED ON PRFRPT - STATUS "
003250                 WS-PRFRPT-STATUS
003260         STOP RUN
003270     END-IF.
003280*
003290     IF DBG-SW-ON
003300         DISPLAY "CBLPRFAN - DEBUG SWITCH ON AT STARTUP"
003310     END-IF.
003320*
003330     PERFORM 9900-HEADING     THRU 9900-EXIT.
003340     PERFORM 9000-READ-PRFAN  THRU 9000-EXIT.
003350 1000-EXIT.
003360     EXIT.
003370*
003380 2000-MAINLINE.
003390     IF IS-EMPLOYEE-REC
003400         PERFORM 2300-EMPLOYEE-CALC  THRU 2300-EXIT
003410     ELSE
003420         PERFORM 2200-ACCOUNT-BREAK  THRU 2200-EXIT
003430         PERFORM 2100-START-ACCOUNT  THRU 2100-EXIT
003440     END-IF.
003450     PERFORM 9000-READ-PRFAN THRU 9000-EXIT.
003460 2000-EXIT.
003470     EXIT.
003480*
003490*    STARTS A NEW ACCOUNT - HOLD THE HEADER, ZERO THE
003500*    ACCUMULATORS FOR THIS ACCOUNT'S EMPLOYEE GROUP.
003510 2100-START-ACCOUNT.
003520     MOVE PRF-ACCOUNT-ID       TO H-ACCOUNT-ID.
003530     MOVE PRF-MONTHLY-BILLING  TO H-MONTHLY-BILLING.
003540     MOVE PRF-SUPPLY-COST      TO H-SUPPLY-COST.
003550     MOVE PRF-OTHER-COST       TO H-OTHER-COST.
003560     MOVE PRF-UPGRADE-FEE      TO H-UPGRADE-FEE.
003570     MOVE PRF-CLEANING-MODE    TO H-CLEANING-MODE.
003580     PERFORM 9950-ZERO-CALC-AMOUNTS THRU 9950-EXIT.
003590     MOVE "YES" TO WS-ACCOUNT-STARTED.
003600 2100-EXIT.
003610     EXIT.
003620*
003630*    CONTROL BREAK - FIRES ON THE NEXT 'A' RECORD OR AT EOF.
003640*    COMPUTES THE ACCOUNT'S FEE AMOUNTS AND WRITES THE
003650*    ACCOUNT SUMMARY BLOCK.  BUSINESS RULES 2 THROUGH 8.
003660 2200-ACCOUNT-BREAK.
003670     IF NOT ACCOUNT-STARTED
003680         GO TO 2200-EXIT
003690     END-IF.
003700*
003710     COMPUTE WC-ROYALTY-AMT ROUNDED =
003720         H-MONTHLY-BILLING * WS-ROYALTY-RATE.
003730     COMPUTE WC-MGMT-AMT ROUNDED =
003740         H-MONTHLY-BILLING * WS-MGMT-RATE.
003750     COMPUTE WC-INSUR-AMT ROUNDED =
003760         H-MONTHLY-BILLING * WS-INSUR-RATE.
003770     COMPUTE WC-COMMISSION-AMT ROUNDED =
003780         H-MONTHLY-BILLING * WS-COMMISSION-RATE.
003790*
003800     COMPUTE WC-TOTAL-COST ROUNDED =
003810         H-SUPPLY-COST + H-OTHER-COST + WC-LABOR-COST +
003820         WC-ROYALTY-AMT + WC-MGMT-AMT + WC-INSUR-AMT +
003830         WC-COMMISSION-AMT.
003840*
003850     COMPUTE WC-NET-PROFIT ROUNDED =
003860         H-MONTHLY-BILLING - WC-TOTAL-COST.
003870*
003880     IF H-MONTHLY-BILLING > ZERO
003890         COMPUTE WS-MARGIN-PCT ROUNDED =
003900             WC-NET-PROFIT / H-MONTHLY-BILLING * 100
003910         COMPUTE WS-LABOR-PCT ROUNDED =
003920             WC-LABOR-COST / H-MONTHLY-BILLING * 100
003930     ELSE
003940         MOVE ZERO TO WS-MARGIN-PCT
003950         MOVE ZERO TO WS-LABOR-PCT
003960     END-IF.
003970*
003980     PERFORM 2220-LABOR-ALERT THRU 2220-EXIT.
003990     PERFORM 2230-MARGIN-CLASS THRU 2230-EXIT.
004000     PERFORM 2400-ACCOUNT-OUTPUT THRU 2400-EXIT.
004010*
004020     ADD 1 TO GT-ACCOUNT-CTR.
004030     ADD H-MONTHLY-BILLING TO GT-BILLING.
004040     ADD WC-TOTAL-COST     TO GT-COST.
004050     ADD WC-NET-PROFIT     TO GT-NET-PROFIT.
004060 2200-EXIT.
004070     EXIT.
004080*
004090*    BUSINESS RULE 7 - LABOR ALERT TEXT.
004100 2220-LABOR-ALERT.
004110     MOVE SPACES TO WS-LABOR-ALERT-MSG.
004120     IF H-MONTHLY-BILLING = ZERO OR WS-LABOR-PCT = ZERO
004130         GO TO 2220-EXIT
004140     END-IF.
004150     IF WS-LABOR-PCT > 50
004160         MOVE "LABOR COST TOO HIGH" TO WS-LABOR-ALERT-MSG
004170     ELSE
004180         MOVE "LABOR COST WITHIN HEALTHY LIMITS"
004190             TO WS-LABOR-ALERT-MSG
004200     END-IF.
004210 2220-EXIT.
004220     EXIT.
004230*
004240*    BUSINESS RULE 8 - MARGIN CLASSIFICATION, MODE S / MODE E
004250*    LADDERS.  FIRST MATCH WINS; SOME COMBINATIONS FALL THROUGH
004260*    WITH NO MESSAGE, MATCHING THE SOURCE.
004270 2230-MARGIN-CLASS.
004280     MOVE SPACES TO WS-MARGIN-CLASS-MSG.
004290     IF H-MONTHLY-BILLING = ZERO
004300         GO TO 2230-EXIT
004310     END-IF.
004320*
004330     EVALUATE TRUE
004340         WHEN WC-NET-PROFIT < ZERO
004350             MOVE "OPERATING AT A LOSS - DO NOT TAKE ACCOUNT"
004360                 TO WS-MARGIN-CLASS-MSG
004370         WHEN H-CLEANING-MODE = "S" AND WS-MARGIN-PCT < 5
004380             MOVE "BELOW RECOMMENDED THRESHOLD FOR SOLO"
004390                 TO WS-MARGIN-CLASS-MSG
004400         WHEN H-CLEANING-MODE = "S" AND WS-MARGIN-PCT < 10
004410             MOVE "NOT A GOOD PROFIT MARGIN"
004420                 TO WS-MARGIN-CLASS-MSG
004430         WHEN H-CLEANING-MODE = "S" AND WS-MARGIN-PCT < 20
004440             MOVE "ACCEPTABLE - COULD BE IMPROVED"
004450                 TO WS-MARGIN-CLASS-MSG
004460         WHEN H-CLEANING-MODE = "S" AND WS-MARGIN-PCT > 20
004470             MOVE "HEALTHY PROFIT MARGIN"
004480                 TO WS-MARGIN-CLASS-MSG
004490         WHEN H-CLEANING-MODE = "E" AND WS-MARGIN-PCT < 5
004500             MOVE "PROFITABILITY QUITE LOW - DO NOT TAKE"
004510                 TO WS-MARGIN-CLASS-MSG
004520         WHEN H-CLEANING-MODE = "E" AND WS-MARGIN-PCT < 10
004530             MOVE "MAY OR MAY NOT BE GOOD - THINK CAREFULLY"
004540                 TO WS-MARGIN-CLASS-MSG
004550         WHEN H-CLEANING-MODE = "E" AND WS-MARGIN-PCT > 20
004560             MOVE "HEALTHY PROFIT MARGIN"
004570                 TO WS-MARGIN-CLASS-MSG
004580         WHEN OTHER
004590             MOVE SPACES TO WS-MARGIN-CLASS-MSG
004600     END-EVALUATE.
004610 2230-EXIT.
004620     EXIT.
004630*
004640*    BUSINESS RULE 1 - PER-EMPLOYEE MONTHLY COST ROLL-UP.
004650 2300-EMPLOYEE-CALC.
004660     COMPUTE WS-EMP-MONTHLY-COST ROUNDED =
004670         PRF-EMP-HOURLY-WAGE * PRF-EMP-HRS-NIGHT *
004680         PRF-EMP-NIGHTS-WEEK * PRF-EMP-WEEKS-MONTH.
004690     ADD WS-EMP-MONTHLY-COST TO WC-LABOR-COST.
004700     PERFORM 2400-EMPLOYEE-OUTPUT THRU 2400-EMP-EXIT.
004710 2300-EXIT.
004720     EXIT.
004730*
004740 2400-ACCOUNT-OUTPUT.
004750     MOVE H-ACCOUNT-ID        TO O-ACCOUNT-ID.
004760     MOVE H-CLEANING-MODE     TO O-CLEANING-MODE.
004770     MOVE H-MONTHLY-BILLING   TO O-MONTHLY-BILLING.
004780     MOVE H-SUPPLY-COST       TO O-SUPPLY-COST.
004790     MOVE H-OTHER-COST        TO O-OTHER-COST.
004800     MOVE H-UPGRADE-FEE       TO O-UPGRADE-FEE.
004810     MOVE WC-ROYALTY-AMT      TO O-ROYALTY-AMT.
004820     MOVE WC-MGMT-AMT         TO O-MGMT-AMT.
004830     MOVE WC-INSUR-AMT        TO O-INSUR-AMT.
004840     MOVE WC-COMMISSION-AMT   TO O-COMMISSION-AMT.
004850     MOVE WC-LABOR-COST       TO O-LABOR-COST.
004860     MOVE WS-LABOR-PCT        TO O-LABOR-PCT.
004870     MOVE WS-LABOR-ALERT-MSG  TO O-LABOR-ALERT.
004880     MOVE WC-TOTAL-COST       TO O-TOTAL-COST.
004890     MOVE WC-NET-PROFIT       TO O-NET-PROFIT.
004900     MOVE WS-MARGIN-PCT       TO O-MARGIN-PCT.
004910     MOVE WS-MARGIN-CLASS-MSG TO O-MARGIN-CLASS.
004920*
004930     WRITE PRFRPT-LINE FROM BLANK-LINE
004940         AFTER ADVANCING 1 LINE.
004950     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-1
004960         AFTER ADVANCING 1 LINE.
004970     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-2
004980         AFTER ADVANCING 1 LINE.
004990     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-3
005000         AFTER ADVANCING 1 LINE.
005010     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-4
005020         AFTER ADVANCING 1 LINE.
005030     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-5
005040         AFTER ADVANCING 1 LINE.
005050     WRITE PRFRPT-LINE FROM ACCOUNT-LINE-6
005060         AFTER ADVANCING 1 LINE.
005070     WRITE PRFRPT-LINE FROM EMPLOYEE-HEADING
005080         AFTER ADVANCING 1 LINE.
005090     ADD 8 TO C-LINE-CTR.
005100     IF C-LINE-CTR > 44
005110         PERFORM 9900-HEADING THRU 9900-EXIT
005120     END-IF.
005130 2400-EXIT.
005140     EXIT.
005150*
005160 2400-EMPLOYEE-OUTPUT.
005170     MOVE PRF-EMP-SEQ          TO O-EMP-SEQ.
005180     MOVE PRF-EMP-HOURLY-WAGE  TO O-EMP-WAGE.
005190     MOVE PRF-EMP-HRS-NIGHT    TO O-EMP-HRS-NIGHT.
005200     MOVE PRF-EMP-NIGHTS-WEEK  TO O-EMP-NIGHTS-WEEK.
005210     MOVE PRF-EMP-WEEKS-MONTH  TO O-EMP-WEEKS-MONTH.
005220     MOVE WS-EMP-MONTHLY-COST  TO O-EMP-MONTHLY-COST.
005230     WRITE PRFRPT-LINE FROM EMPLOYEE-LINE
005240         AFTER ADVANCING 1 LINE.
005250     ADD 1 TO C-LINE-CTR.
005260     IF C-LINE-CTR > 50
005270         PERFORM 9900-HEADING THRU 9900-EXIT
005280     END-IF.
005290 2400-EMP-EXIT.
005300     EXIT.
005310*
005320 3000-CLOSING.
005330     PERFORM 2200-ACCOUNT-BREAK THRU 2200-EXIT.
005340     PERFORM 3100-GRAND-TOTAL   THRU 3100-EXIT.
005350     CLOSE PRFAN-FILE.
005360     CLOSE PRFRPT-FILE.
005370 3000-EXIT.
005380     EXIT.
005390*
005400 3100-GRAND-TOTAL.
005410     MOVE GT-ACCOUNT-CTR  TO O-GT-ACCOUNT-CTR.
005420     MOVE GT-BILLING      TO O-GT-BILLING.
005430     MOVE GT-COST         TO O-GT-COST.
005440     MOVE GT-NET-PROFIT   TO O-GT-NET-PROFIT.
005450     WRITE PRFRPT-LINE FROM BLANK-LINE
005460         AFTER ADVANCING 1 LINE.
005470     WRITE PRFRPT-LINE FROM GRAND-TOTAL-LINE
005480         AFTER ADVANCING 1 LINE.
005490 3100-EXIT.
005500     EXIT.
005510*
005520 9000-READ-PRFAN.
005530     READ PRFAN-FILE
005540         AT END
005550             MOVE "NO" TO MORE-RECS
005560     END-READ.
005570 9000-EXIT.
005580     EXIT.
005590*
005600 9900-HEADING.
005610     ADD 1 TO C-PCTR.
005620     MOVE C-PCTR TO O-PCTR.
005630     MOVE ZERO TO C-LINE-CTR.
005640     WRITE PRFRPT-LINE FROM COMPANY-TITLE
005650         AFTER ADVANCING PAGE.
005660     WRITE PRFRPT-LINE FROM BLANK-LINE
005670         AFTER ADVANCING 1 LINE.
005680 9900-EXIT.
005690     EXIT.
005700*
005710*    RESETS THE SEVEN CALC-AMOUNT FIELDS TO ZERO VIA THE
005720*    TABLE VIEW OF WS-CALC-AMOUNTS.
005730 9950-ZERO-CALC-AMOUNTS.
005740     MOVE 1 TO WS-SUB.
005750 9950-LOOP.
005760     IF WS-SUB > 7
005770         GO TO 9950-EXIT
005780     END-IF.
005790     MOVE ZERO TO WC-AMOUNT-ENTRY (WS-SUB).
005800     ADD 1 TO WS-SUB.
005810     GO TO 9950-LOOP.
005820 9950-EXIT.
005830     EXIT.
005840*
005850 END PROGRAM CBLPRFAN.
