000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CBLUPFEE.
000120 AUTHOR.        D R MCCARRON.
000130 INSTALLATION.  LINDQUIST FRANCHISE SYSTEMS.
000140 DATE-WRITTEN.  05/14/1987.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180***************************************************************
000190* JAN-PRO UPGRADE FEE ESTIMATOR                                *
000200* READS ONE UPGRADE-REQUEST RECORD PER CONTRACT AND PRINTS    *
000210* THE FINANCED UPGRADE PRICE AND MONTHLY PAYMENT.  NO CONTROL *
000220* BREAK - ONE DETAIL BLOCK PER CONTRACT, TRAILER GIVES COUNT. *
000230***************************************************************
000240*
000250*---------------------------------------------------------------
000260* CHANGE LOG
000270*---------------------------------------------------------------
000280* 05/14/87 DRM  ORIGINAL PROGRAM PER FRANCHISE OPS REQUEST 114.
000290* 07/02/87 DRM  ADDED TOTAL-FINANCED COLUMN TO DETAIL LINE.
000300* 11/30/88 DRM  CORRECTED DOWN-PAY-PCT ROUNDING (PR88-241).
000310* 02/09/90 JQT  MONTHLY-PAYMENT NOW ZERO WHEN TERM-MONTHS = 0.
000320* 08/17/91 JQT  PAGE HEADING REALIGNED FOR WIDE CARRIAGE FORMS.
000330* 04/03/92 JQT  ADDED FILE-STATUS CHECK ON UPGREQ-FILE OPEN.
000340* 01/22/93 PMH  NET-AFTER-CREDITS MAY NOW GO NEGATIVE (CR-334).
000350* 09/09/94 PMH  ADDED RAW-RECORD DUMP ON BAD READ (HD-2245).
000360* 06/12/96 PMH  MULTIPLIER PICTURE WIDENED TO 9(2)V9(2).
000370* 03/03/98 RLK  YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS FOUND.
000380* 10/19/99 RLK  Y2K CERTIFICATION SIGNOFF - NO CHANGES REQUIRED.
000390* 05/25/01 RLK  ADDED UPSI-0 DEBUG SWITCH FOR OPS DIAGNOSTICS.
000400* 02/14/03 CAB  RECORD COUNT TRAILER RESTATED PER AUDIT REQUEST.
000402* 06/09/03 CAB  DETAIL LINE OVERRAN UPGRPT-LINE BY 22 BYTES -
000403*               REBUILT AS A 4-LINE LABELED BLOCK (UPG-LINE-1
000404*               THRU UPG-LINE-4) SO EVERY FIELD ACTUALLY PRINTS.
000405* 06/09/03 CAB  COLUMN-HEADING-1 AND TRAILER-LINE ALSO RAN LONG -
000406*               RETIRED THE OLD CAPTIONS, TRIMMED TRAILER-LINE
000407*               AND COMPANY-TITLE FILLERS TO 132 BYTES EXACT.
000408* 06/09/03 CAB  ADDED CONDITION-NAMES UPGREQ-OK/UPGRPT-OK/
000409*               NO-MORE-RECS PER SHOP STANDARDS REVIEW.
000410*---------------------------------------------------------------
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS UPPER-ALPHA IS "A" THRU "Z"
000480     SWITCH-0 IS UPSI-0 ON STATUS IS DBG-SW-ON
000490                        OFF STATUS IS DBG-SW-OFF.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT UPGREQ-FILE ASSIGN TO UPGREQ
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-UPGREQ-STATUS.
000560*
000570     SELECT UPGRPT-FILE ASSIGN TO UPGRPT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-UPGRPT-STATUS.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630*
000640 FD  UPGREQ-FILE
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 44 CHARACTERS
000670     DATA RECORD IS UPG-REQUEST-REC.
000680*
000690 01  UPG-REQUEST-REC.
000700     05  UPG-CONTRACT-ID       PIC X(8).
000710     05  UPG-MONTHLY-BILLING   PIC 9(7)V99.
000720     05  UPG-MULTIPLIER        PIC 9(2)V9(2).
000730     05  UPG-CREDITS           PIC 9(7)V99.
000740     05  UPG-DOWN-PAY-PCT      PIC 9(3)V99.
000750     05  UPG-INTEREST-PCT      PIC 9(3)V99.
000760     05  UPG-TERM-MONTHS       PIC 9(3).
000770     05  FILLER                PIC X(1).
000780*
000790*    RAW-BYTE VIEW OF THE INCOMING RECORD - USED ONLY WHEN A
000800*    BAD READ IS TRAPPED SO THE OFFENDING RECORD CAN BE
000810*    DISPLAYED FOR OPERATIONS.  (HD-2245, 09/09/94 PMH)
000820 01  UPG-REQUEST-REC-RAW REDEFINES UPG-REQUEST-REC.
000830     05  UPG-RAW-BYTES         PIC X(44).
000840*
000850 FD  UPGRPT-FILE
000860     LABEL RECORD IS OMITTED
000870     RECORD CONTAINS 132 CHARACTERS
000880     DATA RECORD IS UPGRPT-LINE.
000890*
000900 01  UPGRPT-LINE               PIC X(132).
000910*
000920 WORKING-STORAGE SECTION.
000930*
000940 01  WORK-AREA.
000950     05  WS-UPGREQ-STATUS      PIC XX      VALUE SPACES.
000955         88  UPGREQ-OK             VALUE "00".
000960     05  WS-UPGRPT-STATUS      PIC XX      VALUE SPACES.
000965         88  UPGRPT-OK             VALUE "00".
000970     05  MORE-RECS             PIC XXX     VALUE "YES".
000975         88  NO-MORE-RECS          VALUE "NO".
000980     05  C-PCTR                PIC 99      VALUE ZERO COMP.
000990     05  C-LINE-CTR            PIC 99      VALUE ZERO COMP.
001000     05  C-REC-CTR             PIC 9(5)    VALUE ZERO COMP.
001010*
001020*    COMPUTED AMOUNTS FOR THE CURRENT CONTRACT - SIGNED, SINCE
001030*    NET-AFTER-CREDITS MAY GO NEGATIVE.  (CR-334, 01/22/93 PMH)
001040 01  WS-CALC-AMOUNTS.
001050     05  WC-UPGRADE-TOTAL      PIC S9(9)V99  VALUE ZERO.
001060     05  WC-NET-AFTER-CREDITS  PIC S9(9)V99  VALUE ZERO.
001070     05  WC-DOWN-PAY-AMT       PIC S9(9)V99  VALUE ZERO.
001080     05  WC-FINANCED-PRIN      PIC S9(9)V99  VALUE ZERO.
001090     05  WC-INTEREST-AMT       PIC S9(9)V99  VALUE ZERO.
001100     05  WC-TOTAL-FINANCED     PIC S9(9)V99  VALUE ZERO.
001110     05  WC-MONTHLY-PAYMENT    PIC S9(9)V99  VALUE ZERO.
001120*
001130*    SAME SEVEN BYTES, VIEWED AS A ONE-DIMENSION TABLE SO THEY
001140*    CAN ALL BE RESET TO ZERO WITH A SINGLE VARYING LOOP
001150*    RATHER THAN SEVEN SEPARATE MOVE STATEMENTS.
001160 01  WS-CALC-AMOUNTS-TBL REDEFINES WS-CALC-AMOUNTS.
001170     05  WC-AMOUNT-ENTRY OCCURS 7 TIMES
001180                               PIC S9(9)V99.
001190*
001200 01  WS-SUB                    PIC 9         VALUE ZERO COMP.
001210*
001220*    RUN DATE, BROKEN OUT FOR THE PAGE HEADING.
001230 01  WS-TODAY-N                PIC 9(8)    VALUE ZERO.
001240 01  WS-TODAY-YMD REDEFINES WS-TODAY-N.
001250     05  WS-TODAY-YY           PIC 9(4).
001260     05  WS-TODAY-MM           PIC 99.
001270     05  WS-TODAY-DD           PIC 99.
001280*
001290 01  COMPANY-TITLE.
001300     05  FILLER                PIC X(6)  VALUE "DATE:".
001310     05  O-MONTH               PIC 99.
001320     05  FILLER                PIC X     VALUE "/".
001330     05  O-DAY                 PIC 99.
001340     05  FILLER                PIC X     VALUE "/".
001350     05  O-YEAR                PIC 9(4).
001360     05  FILLER                PIC X(28) VALUE SPACES.
001370     05  FILLER                PIC X(34)
001380                          VALUE "JAN-PRO UPGRADE FEE ESTIMATOR".
001390     05  FILLER                PIC X(46) VALUE SPACES.
001400     05  FILLER                PIC X(6)  VALUE "PAGE:".
001410     05  O-PCTR                PIC Z9.
001420*
001430*    CONTRACT-DETAIL SECTION TITLE.  REPLACED THE OLD TWO-LINE
001432*    COLUMNAR CAPTIONS - THE 11-FIELD DETAIL ROW THEY HEADED NO
001434*    LONGER FITS ONE 132-BYTE PRINT LINE, SO THE DETAIL ITSELF IS
001436*    NOW A FOUR-LINE LABELED BLOCK PER CONTRACT.  (CAB, 02/14/03)
001438 01  REPORT-TITLE-LINE.
001440     05  FILLER   PIC X(10)  VALUE SPACES.
001442     05  FILLER   PIC X(30)  VALUE "CONTRACT DETAIL".
001444     05  FILLER   PIC X(92)  VALUE SPACES.
001450*
001460 01  UPG-LINE-1.
001470     05  FILLER                PIC X(10) VALUE SPACES.
001480     05  FILLER                PIC X(10) VALUE "CONTRACT: ".
001490     05  O-CONTRACT-ID         PIC X(8).
001500     05  FILLER                PIC X(4)  VALUE SPACES.
001510     05  FILLER                PIC X(17)
001512                          VALUE "MONTHLY BILLING: ".
001514     05  O-MONTHLY-BILLING     PIC ZZ,ZZZ,ZZ9.99.
001520     05  FILLER                PIC X(4)  VALUE SPACES.
001530     05  FILLER                PIC X(12) VALUE "MULTIPLIER: ".
001540     05  O-MULTIPLIER          PIC Z9.99.
001550     05  FILLER                PIC X(49) VALUE SPACES.
001560*
001570 01  UPG-LINE-2.
001580     05  FILLER                PIC X(10) VALUE SPACES.
001590     05  FILLER                PIC X(18)
001592                          VALUE "UPGRADE SUBTOTAL: ".
001594     05  O-UPGRADE-TOTAL       PIC ZZ,ZZZ,ZZ9.99-.
001600     05  FILLER                PIC X(4)  VALUE SPACES.
001610     05  FILLER                PIC X(9)  VALUE "CREDITS: ".
001620     05  O-CREDITS             PIC ZZ,ZZZ,ZZ9.99.
001630     05  FILLER                PIC X(4)  VALUE SPACES.
001640     05  FILLER                PIC X(19)
001642                          VALUE "NET AFTER CREDITS: ".
001644     05  O-NET-AFTER-CREDITS   PIC ZZ,ZZZ,ZZ9.99-.
001650     05  FILLER                PIC X(27) VALUE SPACES.
001660*
001670 01  UPG-LINE-3.
001680     05  FILLER                PIC X(10) VALUE SPACES.
001690     05  FILLER                PIC X(21)
001692                          VALUE "DOWN PAYMENT AMOUNT: ".
001694     05  O-DOWN-PAY-AMT        PIC ZZ,ZZZ,ZZ9.99-.
001700     05  FILLER                PIC X(3)  VALUE SPACES.
001710     05  FILLER                PIC X(20)
001712                          VALUE "FINANCED PRINCIPAL: ".
001714     05  O-FINANCED-PRIN       PIC ZZ,ZZZ,ZZ9.99-.
001720     05  FILLER                PIC X(3)  VALUE SPACES.
001730     05  FILLER                PIC X(17)
001732                          VALUE "INTEREST AMOUNT: ".
001734     05  O-INTEREST-AMT        PIC ZZ,ZZZ,ZZ9.99-.
001740     05  FILLER                PIC X(16) VALUE SPACES.
001750*
001760 01  UPG-LINE-4.
001770     05  FILLER                PIC X(10) VALUE SPACES.
001780     05  FILLER                PIC X(16) VALUE "TOTAL FINANCED: ".
001790     05  O-TOTAL-FINANCED      PIC ZZ,ZZZ,ZZ9.99-.
001800     05  FILLER                PIC X(4)  VALUE SPACES.
001810     05  FILLER                PIC X(13) VALUE "TERM MONTHS: ".
001820     05  O-TERM-MONTHS         PIC ZZ9.
001830     05  FILLER                PIC X(4)  VALUE SPACES.
001840     05  FILLER                PIC X(17)
001842                          VALUE "MONTHLY PAYMENT: ".
001844     05  O-MONTHLY-PAYMENT     PIC ZZ,ZZZ,ZZ9.99-.
001850     05  FILLER                PIC X(37) VALUE SPACES.
002190*
002200 01  TRAILER-LINE.
002210     05  FILLER                PIC X(10)  VALUE SPACES.
002220     05  FILLER                PIC X(24)
002230                          VALUE "CONTRACTS PROCESSED - ".
002240     05  O-REC-CTR             PIC ZZ,ZZ9.
002250     05  FILLER                PIC X(92)  VALUE SPACES.
002260*
002270 01  RAW-DUMP-LINE.
002280     05  FILLER                PIC X(10)  VALUE SPACES.
002290     05  FILLER                PIC X(24)
002300                          VALUE "*** BAD READ - RECORD: ".
002310     05  O-RAW-BYTES           PIC X(44).
002320     05  FILLER                PIC X(54)  VALUE SPACES.
002330*
002340 01  BLANK-LINE.
002350     05  FILLER                PIC X(132) VALUE SPACES.
002360*
002370 PROCEDURE DIVISION.
002380*
002390 0000-CBLUPFEE.
002400     PERFORM 1000-INIT       THRU 1000-EXIT.
002410     PERFORM 2000-MAINLINE   THRU 2000-EXIT
002420         UNTIL NO-MORE-RECS.
002430     PERFORM 3000-CLOSING    THRU 3000-EXIT.
002440     STOP RUN.
002450*
002460 1000-INIT.
002470     ACCEPT WS-TODAY-N FROM DATE YYYYMMDD.
002480     MOVE WS-TODAY-MM TO O-MONTH.
002490     MOVE WS-TODAY-DD TO O-DAY.
002500     MOVE WS-TODAY-YY TO O-YEAR.
002510*
002520     OPEN INPUT UPGREQ-FILE.
002530     IF NOT UPGREQ-OK
002540         DISPLAY "CBLUPFEE - OPEN FAILED ON UPGREQ - STATUS "
002550                 WS-UPGREQ-STATUS
002560         STOP RUN
002570     END-IF.
002580*
002590     OPEN OUTPUT UPGRPT-FILE.
002600     IF NOT UPGRPT-OK
002610         DISPLAY "CBLUPFEE - OPEN FAILED ON UPGRPT - STATUS "
002620                 WS-UPGRPT-STATUS
002630         STOP RUN
002640     END-IF.
002650*
002660     IF DBG-SW-ON
002670         DISPLAY "CBLUPFEE - DEBUG SWITCH ON AT STARTUP"
002680     END-IF.
002690*
002700     PERFORM 9900-HEADING    THRU 9900-EXIT.
002710     PERFORM 9000-READ-UPGREQ THRU 9000-EXIT.
002720 1000-EXIT.
002730     EXIT.
002740*
002750 2000-MAINLINE.
002760     PERFORM 2100-CALC-UPGRADE-FEE THRU 2100-EXIT.
002770     PERFORM 2200-DETAIL-OUTPUT    THRU 2200-EXIT.
002780     PERFORM 9000-READ-UPGREQ      THRU 9000-EXIT.
002790 2000-EXIT.
002800     EXIT.
002810*
002820*    BUSINESS RULES 1 THROUGH 7 - UPGRADE FEE ESTIMATOR.
002830 2100-CALC-UPGRADE-FEE.
002840     PERFORM 9950-ZERO-CALC-AMOUNTS THRU 9950-EXIT.
002850*
002860     COMPUTE WC-UPGRADE-TOTAL ROUNDED =
002870         UPG-MONTHLY-BILLING * UPG-MULTIPLIER.
002880*
002890     COMPUTE WC-NET-AFTER-CREDITS ROUNDED =
002900         WC-UPGRADE-TOTAL - UPG-CREDITS.
002910*
002920     COMPUTE WC-DOWN-PAY-AMT ROUNDED =
002930         WC-NET-AFTER-CREDITS * UPG-DOWN-PAY-PCT / 100.
002940*
002950     COMPUTE WC-FINANCED-PRIN ROUNDED =
002960         WC-NET-AFTER-CREDITS - WC-DOWN-PAY-AMT.
002970*
002980     COMPUTE WC-INTEREST-AMT ROUNDED =
002990         WC-FINANCED-PRIN * UPG-INTEREST-PCT / 100.
003000*
003010     COMPUTE WC-TOTAL-FINANCED ROUNDED =
003020         WC-FINANCED-PRIN + WC-INTEREST-AMT.
003030*
003040     IF UPG-TERM-MONTHS = ZERO
003050         MOVE ZERO TO WC-MONTHLY-PAYMENT
003060     ELSE
003070         COMPUTE WC-MONTHLY-PAYMENT ROUNDED =
003080             WC-TOTAL-FINANCED / UPG-TERM-MONTHS
003090     END-IF.
003100*
003110     ADD 1 TO C-REC-CTR.
003120 2100-EXIT.
003130     EXIT.
003140*
003150 2200-DETAIL-OUTPUT.
003160     MOVE UPG-CONTRACT-ID     TO O-CONTRACT-ID.
003170     MOVE UPG-MONTHLY-BILLING TO O-MONTHLY-BILLING.
003180     MOVE UPG-MULTIPLIER      TO O-MULTIPLIER.
003190     MOVE WC-UPGRADE-TOTAL    TO O-UPGRADE-TOTAL.
003200     MOVE UPG-CREDITS         TO O-CREDITS.
003210     MOVE WC-NET-AFTER-CREDITS TO O-NET-AFTER-CREDITS.
003220     MOVE WC-DOWN-PAY-AMT     TO O-DOWN-PAY-AMT.
003230     MOVE WC-FINANCED-PRIN    TO O-FINANCED-PRIN.
003240     MOVE WC-INTEREST-AMT     TO O-INTEREST-AMT.
003250     MOVE WC-TOTAL-FINANCED   TO O-TOTAL-FINANCED.
003260     MOVE UPG-TERM-MONTHS     TO O-TERM-MONTHS.
003270     MOVE WC-MONTHLY-PAYMENT  TO O-MONTHLY-PAYMENT.
003280*
003290     WRITE UPGRPT-LINE FROM UPG-LINE-1
003300         AFTER ADVANCING 1 LINE.
003302     WRITE UPGRPT-LINE FROM UPG-LINE-2
003304         AFTER ADVANCING 1 LINE.
003306     WRITE UPGRPT-LINE FROM UPG-LINE-3
003308         AFTER ADVANCING 1 LINE.
003310     WRITE UPGRPT-LINE FROM UPG-LINE-4
003312         AFTER ADVANCING 1 LINE.
003314     WRITE UPGRPT-LINE FROM BLANK-LINE
003316         AFTER ADVANCING 1 LINE.
003318     ADD 5 TO C-LINE-CTR.
003320     IF C-LINE-CTR > 45
003330         PERFORM 9900-HEADING THRU 9900-EXIT
003340     END-IF.
003350 2200-EXIT.
003360     EXIT.
003370*
003380 3000-CLOSING.
003390     MOVE C-REC-CTR TO O-REC-CTR.
003400     WRITE UPGRPT-LINE FROM BLANK-LINE
003410         AFTER ADVANCING 1 LINE.
003420     WRITE UPGRPT-LINE FROM TRAILER-LINE
003430         AFTER ADVANCING 1 LINE.
003440     CLOSE UPGREQ-FILE.
003450     CLOSE UPGRPT-FILE.
003460 3000-EXIT.
003470     EXIT.
003480*
003490 9000-READ-UPGREQ.
003500     READ UPGREQ-FILE
003510         AT END
003520             MOVE "NO" TO MORE-RECS
003530         NOT AT END
003540             IF NOT UPGREQ-OK
003550                 MOVE UPG-RAW-BYTES TO O-RAW-BYTES
003560                 WRITE UPGRPT-LINE FROM RAW-DUMP-LINE
003570                     AFTER ADVANCING 1 LINE
003580                 GO TO 9000-EXIT
003590             END-IF
003600     END-READ.
003610 9000-EXIT.
003620     EXIT.
003630*
003640 9900-HEADING.
003650     ADD 1 TO C-PCTR.
003660     MOVE C-PCTR TO O-PCTR.
003670     MOVE ZERO TO C-LINE-CTR.
003680     WRITE UPGRPT-LINE FROM COMPANY-TITLE
003690         AFTER ADVANCING PAGE.
003700     WRITE UPGRPT-LINE FROM BLANK-LINE
003710         AFTER ADVANCING 1 LINE.
003720     WRITE UPGRPT-LINE FROM REPORT-TITLE-LINE
003730         AFTER ADVANCING 1 LINE.
003760     WRITE UPGRPT-LINE FROM BLANK-LINE
003770         AFTER ADVANCING 1 LINE.
003780 9900-EXIT.
003790     EXIT.
003800*
003810*    RESETS THE SEVEN CALC-AMOUNT FIELDS TO ZERO VIA THE
003820*    TABLE VIEW OF WS-CALC-AMOUNTS.
003830 9950-ZERO-CALC-AMOUNTS.
003840     MOVE 1 TO WS-SUB.
003850 9950-LOOP.
003860     IF WS-SUB > 7
003870         GO TO 9950-EXIT
003880     END-IF.
003890     MOVE ZERO TO WC-AMOUNT-ENTRY (WS-SUB).
003900     ADD 1 TO WS-SUB.
003910     GO TO 9950-LOOP.
003920 9950-EXIT.
003930     EXIT.
003940*
003950 END PROGRAM CBLUPFEE.
