000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CBLDEPR.
000120 AUTHOR.        D R MCCARRON.
000130 INSTALLATION.  LINDQUIST FRANCHISE SYSTEMS.
000140 DATE-WRITTEN.  02/20/1990.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180***************************************************************
000190* JAN-PRO DEPRECIATION SCHEDULER                                *
000200* LOADS UP TO 50 ASSET RECORDS INTO A WORKING-STORAGE TABLE,   *
000210* EXPANDS EACH ASSET'S STRAIGHT-LINE DEPRECIATION OVER ITS     *
000220* USEFUL LIFE, AND PRINTS A CALENDAR-YEAR SCHEDULE FOLLOWED BY *
000230* TYPE AND TANGIBLE/INTANGIBLE CATEGORY SUMMARIES.             *
000240***************************************************************
000250*
000260*---------------------------------------------------------------
000270* CHANGE LOG
000280*---------------------------------------------------------------
000290* 02/20/90 DRM  ORIGINAL PROGRAM PER FRANCHISE OPS REQUEST 141.
000300* 08/09/90 DRM  ASSET TABLE RAISED FROM 25 ROWS TO 50 ROWS.
000310* 05/17/91 JQT  ADDED TYPE-SUMMARY SECTION (PR91-088).
000320* 11/02/92 JQT  ADDED TANGIBLE/INTANGIBLE CATEGORY SECTION.
000330* 04/14/94 PMH  CATEGORY LOOKUP TABLE BUILT FROM FILLER/VALUE
000340*               ENTRIES INSTEAD OF A HARD-CODED EVALUATE.
000350* 09/30/95 PMH  END-YEAR NOW CARRIES FORWARD PURCHASE-YEAR
000360*               MINUS ONE, NOT PURCHASE-YEAR (HD-1190).
000370* 03/03/98 RLK  YEAR 2000 REVIEW - PURCHASE-YEAR IS 4-DIGIT.
000380* 10/19/99 RLK  Y2K CERTIFICATION SIGNOFF - CENTURY CHECK ADDED
000390*               DEFENSIVELY, THOUGH INPUT IS ALREADY 4-DIGIT.
000400* 05/25/01 RLK  ADDED UPSI-0 DEBUG SWITCH FOR OPS DIAGNOSTICS.
000410* 02/14/03 CAB  RESERVED 3 BYTES PER ASSET ROW FOR FUTURE USE.
000415* 06/09/03 CAB  ADDED CONDITION-NAMES ASSET-OK/DEPRPT-OK/
000416*               NO-MORE-RECS PER SHOP STANDARDS REVIEW - STATUS
000417*               AND EOF TESTS NO LONGER COMPARE LITERALS.
000420*---------------------------------------------------------------
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS UPPER-ALPHA IS "A" THRU "Z"
000490     SWITCH-0 IS UPSI-0 ON STATUS IS DBG-SW-ON
000500                        OFF STATUS IS DBG-SW-OFF.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ASSET-FILE ASSIGN TO ASSETIN
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-ASSET-STATUS.
000570*
000580     SELECT DEPRPT-FILE ASSIGN TO DEPRPT
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-DEPRPT-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640*
000650 FD  ASSET-FILE
000660     LABEL RECORD IS STANDARD
000670     RECORD CONTAINS 45 CHARACTERS
000680     DATA RECORD IS DEP-ASSET-REC.
000690*
000700 01  DEP-ASSET-REC.
000710     05  DEP-ASSET-NAME        PIC X(20).
000720     05  DEP-ASSET-TYPE        PIC X(9).
000730     05  DEP-COST              PIC 9(7)V99.
000740     05  DEP-PURCHASE-YEAR     PIC 9(4).
000750     05  DEP-USEFUL-LIFE       PIC 9(2).
000760     05  FILLER                PIC X(1).
000770*
000780 FD  DEPRPT-FILE
000790     LABEL RECORD IS OMITTED
000800     RECORD CONTAINS 132 CHARACTERS
000810     DATA RECORD IS DEPRPT-LINE.
000820*
000830 01  DEPRPT-LINE               PIC X(132).
000840*
000850 WORKING-STORAGE SECTION.
000860*
000870 01  WORK-AREA.
000880     05  WS-ASSET-STATUS       PIC XX      VALUE SPACES.
000885         88  ASSET-OK              VALUE "00".
000890     05  WS-DEPRPT-STATUS      PIC XX      VALUE SPACES.
000895         88  DEPRPT-OK             VALUE "00".
000900     05  MORE-RECS             PIC XXX     VALUE "YES".
000905         88  NO-MORE-RECS          VALUE "NO".
000910     05  C-PCTR                PIC 99      VALUE ZERO COMP.
000920     05  C-LINE-CTR            PIC 99      VALUE ZERO COMP.
000930*
000940 77  WS-ASSET-CTR              PIC 99      VALUE ZERO COMP.
000950 77  WS-SUB                    PIC 99      VALUE ZERO COMP.
000960 77  WS-TYPE-SUB               PIC 9       VALUE ZERO COMP.
000970 77  WS-YEAR                   PIC 9(4)    VALUE ZERO COMP.
000980 77  WS-REPORT-START           PIC 9(4)    VALUE 9999.
000990 77  WS-REPORT-END             PIC 9(4)    VALUE ZERO.
001000 77  WS-YEAR-TOTAL             PIC S9(9)V99 VALUE ZERO.
001010 77  WS-CUMULATIVE             PIC S9(9)V99 VALUE ZERO.
001020 77  WS-TYPE-TOTAL             PIC S9(9)V99 VALUE ZERO.
001030 77  WS-TANGIBLE-TOTAL         PIC S9(9)V99 VALUE ZERO.
001040 77  WS-INTANGIBLE-TOTAL       PIC S9(9)V99 VALUE ZERO.
001050*
001060*    ASSET-TYPE / TANGIBLE-INTANGIBLE CATEGORY LOOKUP TABLE.
001070*    BUILT AS A FILLER/VALUE LITERAL LIST THEN REDEFINED INTO
001080*    A SUBSCRIPTED ARRAY, SO A NEW ASSET TYPE CAN BE ADDED BY
001090*    OPS BY EDITING ONE VALUE CLAUSE.  (PMH, 04/14/94)
001100 01  WS-CATEGORY-TABLE-LOAD.
001110     05  FILLER    PIC X(9)   VALUE "EQUIPMENT".
001120     05  FILLER    PIC X(1)   VALUE "T".
001130     05  FILLER    PIC X(9)   VALUE "CAR      ".
001140     05  FILLER    PIC X(1)   VALUE "T".
001150     05  FILLER    PIC X(9)   VALUE "COMPUTERS".
001160     05  FILLER    PIC X(1)   VALUE "T".
001170     05  FILLER    PIC X(9)   VALUE "AGREEMENT".
001180     05  FILLER    PIC X(1)   VALUE "I".
001190     05  FILLER    PIC X(9)   VALUE "UPGRADES ".
001200     05  FILLER    PIC X(1)   VALUE "I".
001210     05  FILLER    PIC X(9)   VALUE "ACCOUNTS ".
001220     05  FILLER    PIC X(1)   VALUE "I".
001230     05  FILLER    PIC X(9)   VALUE "GOODWILL ".
001240     05  FILLER    PIC X(1)   VALUE "I".
001250*
001260 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-TABLE-LOAD.
001270     05  WS-CAT-ENTRY OCCURS 7 TIMES.
001280         10  WS-CAT-TYPE       PIC X(9).
001290         10  WS-CAT-CODE       PIC X(1).
001300*
001310*    ASSET WORKING-STORAGE TABLE - LOADED FROM ASSET-FILE, AT
001320*    MOST 50 ROWS.  (COBANL01-STYLE HEADER-TABLE IDIOM.)
001330 01  WS-ASSET-TABLE.
001340     05  WS-AST-ENTRY OCCURS 50 TIMES.
001350         10  WS-AST-NAME       PIC X(20).
001360         10  WS-AST-TYPE       PIC X(9).
001370         10  WS-AST-COST       PIC 9(7)V99.
001380         10  WS-AST-PURCHASE-YEAR PIC 9(4).
001390*            CENTURY/YEAR-OF-CENTURY BREAKOUT - Y2K DEFENSIVE
001400*            CHECK ONLY.  (RLK, 10/19/99)
001410         10  WS-AST-PY-CC-YY REDEFINES
001420                              WS-AST-PURCHASE-YEAR.
001430             15  WS-AST-PY-CC PIC 99.
001440             15  WS-AST-PY-YY PIC 99.
001450         10  WS-AST-USEFUL-LIFE   PIC 9(2).
001460         10  WS-AST-ANNUAL-DEP    PIC 9(7)V99.
001470         10  WS-AST-END-YEAR      PIC 9(4).
001480         10  FILLER               PIC X(3).
001490*
001500*    RUN DATE, BROKEN OUT FOR THE PAGE HEADING.
001510 01  WS-TODAY-N                PIC 9(8)    VALUE ZERO.
001520 01  WS-TODAY-YMD REDEFINES WS-TODAY-N.
001530     05  WS-TODAY-YY           PIC 9(4).
001540     05  WS-TODAY-MM           PIC 99.
001550     05  WS-TODAY-DD           PIC 99.
001560*
001570 01  COMPANY-TITLE.
001580     05  FILLER                PIC X(6)  VALUE "DATE:".
001590     05  O-MONTH               PIC 99.
001600     05  FILLER                PIC X     VALUE "/".
001610     05  O-DAY                 PIC 99.
001620     05  FILLER                PIC X     VALUE "/".
001630     05  O-YEAR                PIC 9(4).
001640     05  FILLER                PIC X(30) VALUE SPACES.
001650     05  FILLER                PIC X(30)
001660                        VALUE "JAN-PRO DEPRECIATION SCHEDULE".
001670     05  FILLER                PIC X(48) VALUE SPACES.
001680     05  FILLER                PIC X(6)  VALUE "PAGE:".
001690     05  O-PCTR                PIC Z9.
001700*
001710 01  SECTION-1-TITLE.
001720     05  FILLER                PIC X(10) VALUE SPACES.
001730     05  FILLER                PIC X(40)
001740                    VALUE "SECTION 1 - DEPRECIATION SCHEDULE".
001750     05  FILLER                PIC X(82) VALUE SPACES.
001760*
001770 01  SCHEDULE-HEADING.
001780     05  FILLER                PIC X(10) VALUE SPACES.
001790     05  FILLER                PIC X(4)  VALUE "YEAR".
001800     05  FILLER                PIC X(6)  VALUE SPACES.
001810     05  FILLER                PIC X(14) VALUE "ANNUAL AMOUNT".
001820     05  FILLER                PIC X(6)  VALUE SPACES.
001830     05  FILLER                PIC X(18)
001840                                VALUE "CUMULATIVE AMOUNT".
001850     05  FILLER                PIC X(74) VALUE SPACES.
001860*
001870 01  SCHEDULE-LINE.
001880     05  FILLER                PIC X(10) VALUE SPACES.
001890     05  O-SCHED-YEAR          PIC 9(4).
001900     05  FILLER                PIC X(6)  VALUE SPACES.
001910     05  O-SCHED-ANNUAL        PIC Z,ZZZ,ZZ9.99.
001920     05  FILLER                PIC X(6)  VALUE SPACES.
001930     05  O-SCHED-CUML          PIC Z,ZZZ,ZZ9.99.
001940     05  FILLER                PIC X(82) VALUE SPACES.
001950*
001960 01  SECTION-2-TITLE.
001970     05  FILLER                PIC X(10) VALUE SPACES.
001980     05  FILLER                PIC X(40)
001990                    VALUE "SECTION 2 - SUMMARY BY ASSET TYPE".
002000     05  FILLER                PIC X(82) VALUE SPACES.
002010*
002020 01  TYPE-SUMMARY-HEADING.
002030     05  FILLER                PIC X(10) VALUE SPACES.
002040     05  FILLER                PIC X(9)  VALUE "TYPE".
002050     05  FILLER                PIC X(11) VALUE SPACES.
002060     05  FILLER                PIC X(10) VALUE "TOTAL COST".
002070     05  FILLER                PIC X(92) VALUE SPACES.
002080*
002090 01  TYPE-SUMMARY-LINE.
002100     05  FILLER                PIC X(10) VALUE SPACES.
002110     05  O-TYPE-NAME           PIC X(9).
002120     05  FILLER                PIC X(11) VALUE SPACES.
002130     05  O-TYPE-COST           PIC Z,ZZZ,ZZ9.99.
002140     05  FILLER                PIC X(90) VALUE SPACES.
002150*
002160 01  SECTION-3-TITLE.
002170     05  FILLER                PIC X(10) VALUE SPACES.
002180     05  FILLER                PIC X(40)
002190                    VALUE "SECTION 3 - SUMMARY BY CATEGORY".
002200     05  FILLER                PIC X(82) VALUE SPACES.
002210*
002220 01  CATEGORY-SUMMARY-LINE.
002230     05  FILLER                PIC X(10) VALUE SPACES.
002240     05  O-CATEGORY-NAME       PIC X(10).
002250     05  FILLER                PIC X(10) VALUE SPACES.
002260     05  O-CATEGORY-COST       PIC Z,ZZZ,ZZ9.99.
002270     05  FILLER                PIC X(90) VALUE SPACES.
002280*
002290 01  BLANK-LINE.
002300     05  FILLER                PIC X(132) VALUE SPACES.
002310*
002320 PROCEDURE DIVISION.
002330*
002340 0000-CBLDEPR.
002350     PERFORM 1000-INIT           THRU 1000-EXIT.
002360     PERFORM 2000-SCHED-DRIVER   THRU 2000-EXIT.
002370     PERFORM 3000-CLOSING        THRU 3000-EXIT.
002380     STOP RUN.
002390*
002400 1000-INIT.
002410     ACCEPT WS-TODAY-N FROM DATE YYYYMMDD.
002420     MOVE WS-TODAY-MM TO O-MONTH.
002430     MOVE WS-TODAY-DD TO O-DAY.
002440     MOVE WS-TODAY-YY TO O-YEAR.
002450*
002460     OPEN INPUT ASSET-FILE.
002470     IF NOT ASSET-OK
002480         DISPLAY "CBLDEPR - OPEN FAILED ON ASSETIN - STATUS "
002490                 WS-ASSET-STATUS
002500         STOP RUN
002510     END-IF.
002520*
002530     OPEN OUTPUT DEPRPT-FILE.
002540     IF NOT DEPRPT-OK
002550         DISPLAY "CBLDEPR - OPEN FAILED ON DEPRPT - STATUS "
002560                 WS-DEPRPT-STATUS
002570         STOP RUN
002580     END-IF.
002590*
002600     IF DBG-SW-ON
002610         DISPLAY "CBLDEPR - DEBUG SWITCH ON AT STARTUP"
002620     END-IF.
002630*
002640     PERFORM 9900-HEADING          THRU 9900-EXIT.
002650     PERFORM 1100-LOAD-ASSET-TABLE THRU 1100-EXIT.
002660     PERFORM 1200-COMPUTE-ASSET-DERIVED THRU 1200-EXIT
002670         VARYING WS-SUB FROM 1 BY 1
002680             UNTIL WS-SUB > WS-ASSET-CTR.
002690 1000-EXIT.
002700     EXIT.
002710*
002720*    BATCH FLOW STEP 1 - LOAD UP TO 50 ASSET RECORDS.
002730 1100-LOAD-ASSET-TABLE.
002740     MOVE ZERO TO WS-ASSET-CTR.
002750     PERFORM 9000-READ-ASSET THRU 9000-EXIT.
002760     PERFORM 1110-LOAD-ONE-ASSET THRU 1110-EXIT
002770         UNTIL NO-MORE-RECS OR WS-ASSET-CTR = 50.
002780 1100-EXIT.
002790     EXIT.
002800*
002810 1110-LOAD-ONE-ASSET.
002820     ADD 1 TO WS-ASSET-CTR.
002830     MOVE DEP-ASSET-NAME     TO WS-AST-NAME (WS-ASSET-CTR).
002840     MOVE DEP-ASSET-TYPE     TO WS-AST-TYPE (WS-ASSET-CTR).
002850     MOVE DEP-COST           TO WS-AST-COST (WS-ASSET-CTR).
002860     MOVE DEP-PURCHASE-YEAR  TO
002870                  WS-AST-PURCHASE-YEAR (WS-ASSET-CTR).
002880     MOVE DEP-USEFUL-LIFE    TO
002890                  WS-AST-USEFUL-LIFE (WS-ASSET-CTR).
002900     PERFORM 9000-READ-ASSET THRU 9000-EXIT.
002910 1110-EXIT.
002920     EXIT.
002930*
002940*    BATCH FLOW STEP 2/3 - ANNUAL-DEP, END-YEAR, REPORT RANGE.
002950*    BUSINESS RULE 1 (STRAIGHT-LINE), RULE 2 (ACTIVE YEARS).
002960 1200-COMPUTE-ASSET-DERIVED.
002970     COMPUTE WS-AST-ANNUAL-DEP (WS-SUB) ROUNDED =
002980         WS-AST-COST (WS-SUB) / WS-AST-USEFUL-LIFE (WS-SUB).
002990     COMPUTE WS-AST-END-YEAR (WS-SUB) =
003000         WS-AST-PURCHASE-YEAR (WS-SUB) +
003010         WS-AST-USEFUL-LIFE (WS-SUB) - 1.
003020*
003030     IF WS-AST-PY-CC (WS-SUB) = ZERO
003040         DISPLAY "CBLDEPR - Y2K CHECK - CENTURY ZERO ON ROW "
003050                 WS-SUB
003060     END-IF.
003070*
003080     IF WS-AST-PURCHASE-YEAR (WS-SUB) < WS-REPORT-START
003090         MOVE WS-AST-PURCHASE-YEAR (WS-SUB) TO WS-REPORT-START
003100     END-IF.
003110     IF WS-AST-END-YEAR (WS-SUB) > WS-REPORT-END
003120         MOVE WS-AST-END-YEAR (WS-SUB) TO WS-REPORT-END
003130     END-IF.
003140 1200-EXIT.
003150     EXIT.
003160*
003170*    BATCH FLOW STEP 4 - ONE PASS PER CALENDAR YEAR.
003180 2000-SCHED-DRIVER.
003190     PERFORM 9910-SECTION-1-HEADING THRU 9910-EXIT.
003200     PERFORM 2100-SCHEDULE-YEAR THRU 2100-EXIT
003210         VARYING WS-YEAR FROM WS-REPORT-START BY 1
003220             UNTIL WS-YEAR > WS-REPORT-END.
003230 2000-EXIT.
003240     EXIT.
003250*
003260 2100-SCHEDULE-YEAR.
003270     MOVE ZERO TO WS-YEAR-TOTAL.
003280     PERFORM 2110-YEAR-ASSET-ADD THRU 2110-EXIT
003290         VARYING WS-SUB FROM 1 BY 1
003300             UNTIL WS-SUB > WS-ASSET-CTR.
003310     ADD WS-YEAR-TOTAL TO WS-CUMULATIVE.
003320*
003330     MOVE WS-YEAR       TO O-SCHED-YEAR.
003340     MOVE WS-YEAR-TOTAL TO O-SCHED-ANNUAL.
003350     MOVE WS-CUMULATIVE TO O-SCHED-CUML.
003360     WRITE DEPRPT-LINE FROM SCHEDULE-LINE
003370         AFTER ADVANCING 1 LINE.
003380     ADD 1 TO C-LINE-CTR.
003390     IF C-LINE-CTR > 45
003400         PERFORM 9900-HEADING THRU 9900-EXIT
003410         PERFORM 9910-SECTION-1-HEADING THRU 9910-EXIT
003420     END-IF.
003430 2100-EXIT.
003440     EXIT.
003450*
003460*    BUSINESS RULE 3 - YEAR-TOTAL IS THE SUM OF EVERY ASSET
003470*    ACTIVE (PURCHASE-YEAR THROUGH END-YEAR) IN WS-YEAR.
003480 2110-YEAR-ASSET-ADD.
003490     IF WS-YEAR NOT < WS-AST-PURCHASE-YEAR (WS-SUB)
003500         AND WS-YEAR NOT > WS-AST-END-YEAR (WS-SUB)
003510         ADD WS-AST-ANNUAL-DEP (WS-SUB) TO WS-YEAR-TOTAL
003520     END-IF.
003530 2110-EXIT.
003540     EXIT.
003550*
003560 3000-CLOSING.
003570     PERFORM 3100-TYPE-SUMMARY     THRU 3100-EXIT.
003580     PERFORM 3200-CATEGORY-SUMMARY THRU 3200-EXIT.
003590     CLOSE ASSET-FILE.
003600     CLOSE DEPRPT-FILE.
003610 3000-EXIT.
003620     EXIT.
003630*
003640*    BUSINESS RULE 4 - TOTAL COST PER DISTINCT ASSET TYPE.
003650 3100-TYPE-SUMMARY.
003660     WRITE DEPRPT-LINE FROM BLANK-LINE
003670         AFTER ADVANCING 1 LINE.
003680     WRITE DEPRPT-LINE FROM SECTION-2-TITLE
003690         AFTER ADVANCING 1 LINE.
003700     WRITE DEPRPT-LINE FROM TYPE-SUMMARY-HEADING
003710         AFTER ADVANCING 1 LINE.
003720     PERFORM 3110-TYPE-SUM-ONE THRU 3110-EXIT
003730         VARYING WS-TYPE-SUB FROM 1 BY 1
003740             UNTIL WS-TYPE-SUB > 7.
003750 3100-EXIT.
003760     EXIT.
003770*
003780 3110-TYPE-SUM-ONE.
003790     MOVE ZERO TO WS-TYPE-TOTAL.
003800     PERFORM 3111-TYPE-SUM-ASSET THRU 3111-EXIT
003810         VARYING WS-SUB FROM 1 BY 1
003820             UNTIL WS-SUB > WS-ASSET-CTR.
003830     MOVE WS-CAT-TYPE (WS-TYPE-SUB) TO O-TYPE-NAME.
003840     MOVE WS-TYPE-TOTAL             TO O-TYPE-COST.
003850     WRITE DEPRPT-LINE FROM TYPE-SUMMARY-LINE
003860         AFTER ADVANCING 1 LINE.
003870 3110-EXIT.
003880     EXIT.
003890*
003900 3111-TYPE-SUM-ASSET.
003910     IF WS-AST-TYPE (WS-SUB) = WS-CAT-TYPE (WS-TYPE-SUB)
003920         ADD WS-AST-COST (WS-SUB) TO WS-TYPE-TOTAL
003930     END-IF.
003940 3111-EXIT.
003950     EXIT.
003960*
003970*    BUSINESS RULE 5 - TANGIBLE = EQUIPMENT+CAR+COMPUTERS,
003980*    INTANGIBLE = EVERYTHING ELSE, VIA THE CATEGORY TABLE.
003990 3200-CATEGORY-SUMMARY.
004000     MOVE ZERO TO WS-TANGIBLE-TOTAL WS-INTANGIBLE-TOTAL.
004010     WRITE DEPRPT-LINE FROM BLANK-LINE
004020         AFTER ADVANCING 1 LINE.
004030     WRITE DEPRPT-LINE FROM SECTION-3-TITLE
004040         AFTER ADVANCING 1 LINE.
004050     PERFORM 3210-CATEGORY-SUM-ASSET THRU 3210-EXIT
004060         VARYING WS-SUB FROM 1 BY 1
004070             UNTIL WS-SUB > WS-ASSET-CTR.
004080*
004090     MOVE "TANGIBLE"   TO O-CATEGORY-NAME.
004100     MOVE WS-TANGIBLE-TOTAL TO O-CATEGORY-COST.
004110     WRITE DEPRPT-LINE FROM CATEGORY-SUMMARY-LINE
004120         AFTER ADVANCING 1 LINE.
004130*
004140     MOVE "INTANGIBLE" TO O-CATEGORY-NAME.
004150     MOVE WS-INTANGIBLE-TOTAL TO O-CATEGORY-COST.
004160     WRITE DEPRPT-LINE FROM CATEGORY-SUMMARY-LINE
004170         AFTER ADVANCING 1 LINE.
004180 3200-EXIT.
004190     EXIT.
004200*
004210 3210-CATEGORY-SUM-ASSET.
004220     MOVE 1 TO WS-TYPE-SUB.
004230 3210-SEARCH-LOOP.
004240     IF WS-TYPE-SUB > 7
004250         GO TO 3210-EXIT
004260     END-IF.
004270     IF WS-AST-TYPE (WS-SUB) = WS-CAT-TYPE (WS-TYPE-SUB)
004280         IF WS-CAT-CODE (WS-TYPE-SUB) = "T"
004290             ADD WS-AST-COST (WS-SUB) TO WS-TANGIBLE-TOTAL
004300         ELSE
004310             ADD WS-AST-COST (WS-SUB) TO WS-INTANGIBLE-TOTAL
004320         END-IF
004330         GO TO 3210-EXIT
004340     END-IF.
004350     ADD 1 TO WS-TYPE-SUB.
004360     GO TO 3210-SEARCH-LOOP.
004370 3210-EXIT.
004380     EXIT.
004390*
004400 9000-READ-ASSET.
004410     READ ASSET-FILE
004420         AT END
004430             MOVE "NO" TO MORE-RECS
004440     END-READ.
004450 9000-EXIT.
004460     EXIT.
004470*
004480 9900-HEADING.
004490     ADD 1 TO C-PCTR.
004500     MOVE C-PCTR TO O-PCTR.
004510     MOVE ZERO TO C-LINE-CTR.
004520     WRITE DEPRPT-LINE FROM COMPANY-TITLE
004530         AFTER ADVANCING PAGE.
004540     WRITE DEPRPT-LINE FROM BLANK-LINE
004550         AFTER ADVANCING 1 LINE.
004560 9900-EXIT.
004570     EXIT.
004580*
004590 9910-SECTION-1-HEADING.
004600     WRITE DEPRPT-LINE FROM SECTION-1-TITLE
004610         AFTER ADVANCING 1 LINE.
004620     WRITE DEPRPT-LINE FROM SCHEDULE-HEADING
004630         AFTER ADVANCING 1 LINE.
004640 9910-EXIT.
004650     EXIT.
004660*
004670 END PROGRAM CBLDEPR.
